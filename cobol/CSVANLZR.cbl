000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CSVANLZR.                                                 
000300 AUTHOR.        R T GARZA.                                                
000400 INSTALLATION.  COBOL DEV CENTER.                                         
000500 DATE-WRITTEN.  05/12/94.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800***************************************************************           
000900*  CSVANLZR - SALES TRANSACTION ANALYTICS SUMMARY                         
001000*                                                                         
001100*  READS THE DAILY DELIMITED SALES EXTRACT (SALES-IN), SKIPS              
001200*  AND COUNTS RECORDS THAT WILL NOT PARSE AGAINST THE CANONICAL           
001300*  LAYOUT, APPLIES THE RUN-TIME ROW FILTER, ACCUMULATES COUNT/            
001400*  SUM/AVERAGE/MIN/MAX BY PRODUCT AND REGION, RANKS THE GROUPS            
001500*  BY THE CONFIGURED METRIC, AND PRINTS A SUMMARY REPORT PLUS A           
001600*  MACHINE-READABLE GROUP EXTRACT (SUMMARY-OUT) FOR DOWNSTREAM            
001700*  PICKUP BY THE WAREHOUSE FEED JOB.                                      
001800*                                                                         
001900*  MODIFICATION LOG:                                                      
002000*  05/12/94  RTG  ORIGINAL PROGRAM - COUNT AND SUM BY PRODUCT             
002100*  09/03/94  RTG  ADDED REGION AS SECOND GROUP-BY KEY (REQ 94-206)        
002200*  02/14/95  MHS  ADDED MALFORMED RECORD COUNTING AND WARNING             
002300*                 DISPLAY - QUANTITY/AMOUNT NUMERIC EDITS                 
002400*  11/03/95  MHS  ADDED GROUP-AGGREGATE-TABLE, CONTROL TOTAL LINE         
002500*                 ON REPORT-OUT (REQ 95-118)                              
002600*  06/30/96  RTG  MIN/MAX-AMOUNT ADDED TO GROUP DETAIL LINE               
002700*  02/20/97  RTG  ADDED FILTER-TERM-TABLE AND 200-EVALUATE-FILTER         
002800*                 - REPLACES HARD-CODED REGION IF TESTS                   
002900*                 (REQ 97-041)                                            
003000*  09/09/98  RTG  ADDED TOP-N RANKING SECTION AND SUMMARY-OUT FILE        
003100*                 FOR THE WAREHOUSE FEED (REQ 98-233)                     
003200*  01/06/99  MHS  Y2K - REVIEWED ALL DATE FIELDS, NONE ARE                
003300*                 2-DIGIT YEAR SENSITIVE IN THIS PROGRAM                  
003400*  07/14/03  DKL  RAISED GROUP-MAX-ENTRIES 200 TO 500 - PRODUCT           
003500*                 CATALOG GREW PAST TABLE SIZE IN OCTOBER RUN             
003600*                 (REQ 03-077).  ADDED RETURN-CODE 4 FOR RUNS             
003700*                 THAT COMPLETE WITH MALFORMED ROWS PRESENT.              
003800*  03/02/06  DKL  AVG-AMOUNT NOW ROUNDED HALF-UP PER FINANCE              
003900*                 RECONCILIATION REQUEST (REQ 06-014)                     
004000***************************************************************           
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.   IBM-390.                                              
004800 OBJECT-COMPUTER.   IBM-390.                                              
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS DIGIT-CLASS   IS '0' THRU '9'                                  
005200     UPSI-0 ON  STATUS IS CSVANLZR-VERBOSE-ON                             
005300            OFF STATUS IS CSVANLZR-VERBOSE-OFF.                           
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SALES-IN     ASSIGN TO SALESIN                                
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS WS-SALESIN-STATUS.                            
006000                                                                          
006100     SELECT REPORT-OUT   ASSIGN TO RPTOUT                                 
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS  IS WS-RPTOUT-STATUS.                             
006400                                                                          
006500     SELECT SUMMARY-OUT  ASSIGN TO SUMOUT                                 
006600            ORGANIZATION IS SEQUENTIAL                                    
006700            FILE STATUS  IS WS-SUMOUT-STATUS.                             
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  SALES-IN                                                             
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  SALES-IN-RECORD            PIC X(133).                               
007400                                                                          
007500 FD  REPORT-OUT                                                           
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 132 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS REPORT-OUT-RECORD.                                    
008100 01  REPORT-OUT-RECORD          PIC X(132).                               
008200                                                                          
008300 FD  SUMMARY-OUT                                                          
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 80 CHARACTERS                                        
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS SUMMARY-OUT-RECORD.                                   
008900 01  SUMMARY-OUT-RECORD         PIC X(80).                                
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 01  FILE-STATUS-CODES.                                                   
009300     05  WS-SALESIN-STATUS      PIC X(02).                                
009400         88  SALESIN-OK                    VALUE '00'.                    
009500         88  SALESIN-EOF                   VALUE '10'.                    
009600     05  WS-RPTOUT-STATUS       PIC X(02).                                
009700         88  RPTOUT-OK                     VALUE '00'.                    
009800     05  WS-SUMOUT-STATUS       PIC X(02).                                
009900         88  SUMOUT-OK                     VALUE '00'.                    
009950     05  FILLER                 PIC X(02).                                
010000                                                                          
010100 77  WS-INPUT-FILE-NAME         PIC X(20)  VALUE 'SALESIN'.               
010200 77  WS-DELIMITER               PIC X(01)  VALUE ','.                     
010300 77  MORE-RECORDS-SW            PIC X(01)  VALUE SPACE.                   
010400     88  NO-MORE-RECORDS                   VALUE 'N'.                     
010500 77  WS-RECORD-MALFORMED-SW     PIC X(01)  VALUE 'N'.                     
010600     88  RECORD-MALFORMED                  VALUE 'Y'.                     
010700 77  WS-FILTER-RESULT-SW        PIC X(01)  VALUE 'N'.                     
010800     88  FILTER-PASSED                     VALUE 'Y'.                     
010900 77  WS-ABEND-SW                PIC X(01)  VALUE 'N'.                     
011000     88  CONFIG-ERROR                      VALUE 'Y'.                     
011100 77  WS-GROUP-FOUND-SW          PIC X(01)  VALUE 'N'.                     
011200     88  GROUP-FOUND                       VALUE 'Y'.                     
011300 77  WS-COLUMN-VALID-SW         PIC X(01)  VALUE 'N'.                     
011400     88  COLUMN-IS-VALID                   VALUE 'Y'.                     
011500 77  WS-OP-VALID-SW             PIC X(01)  VALUE 'N'.                     
011600     88  OP-IS-VALID                       VALUE 'Y'.                     
011700 77  WS-COLUMN-IS-NUMERIC-SW    PIC X(01)  VALUE 'N'.                     
011800     88  COLUMN-IS-NUMERIC                 VALUE 'Y'.                     
011900 77  WS-TABLE-SWAPPED-SW        PIC X(01)  VALUE 'N'.                     
012000 77  WS-AMOUNT-NEG-SW           PIC X(01)  VALUE 'N'.                     
012100     88  AMOUNT-IS-NEGATIVE                VALUE 'Y'.                     
012200 77  WS-AND-ACCUM-SW            PIC X(01)  VALUE 'Y'.                     
012300 77  WS-OR-ACCUM-SW             PIC X(01)  VALUE 'N'.                     
012400                                                                          
012500 77  WS-TOKEN-LEN               PIC S9(2)  COMP VALUE 0.                  
012600 77  WS-COL-LEN                 PIC S9(2)  COMP VALUE 0.                  
012700 77  WS-AMOUNT-DIGIT-LEN        PIC S9(2)  COMP VALUE 0.                  
012800 77  WS-AMOUNT-SIGN-CHAR        PIC X(01).                                
012900 77  WS-AMOUNT-DIGIT-TEXT       PIC X(11).                                
013000 77  WS-CHECK-COLUMN            PIC X(08).                                
013100 77  WS-BUILD-KEY-1             PIC X(12).                                
013200 77  WS-BUILD-KEY-2             PIC X(08).                                
013300 77  WS-CELL-VALUE              PIC X(12).                                
013400 77  WS-CELL-NUMERIC            PIC S9(9)V99 COMP-3.                      
013500 77  WS-FILTER-VALUE-NUMERIC    PIC S9(9)V99 COMP-3.                      
013600 77  WS-METRIC-VALUE            PIC S9(11)V99 COMP-3.                     
013700 77  WS-LOWEST-POSSIBLE         PIC S9(11)V99 COMP-3                      
013800                                VALUE -99999999999.99.                    
013900                                                                          
014000*----------------------------------------------------------------         
014100*    ROW GROUPING CONFIGURATION - THIS RUN GROUPS BY PRODUCT              
014200*    THEN REGION.  CHANGE THESE TWO FIELDS (AND RECOMPILE) TO             
014300*    REGROUP; NO PARM SUPPORT PER SHOP CONVENTION FOR THIS JOB.           
014400*----------------------------------------------------------------         
014500 01  WS-GROUP-BY-CONFIG.                                                  
014600     05  WS-GROUP-BY-COL-1      PIC X(08) VALUE 'PRODUCT'.                
014700     05  WS-GROUP-BY-COL-2      PIC X(08) VALUE 'REGION'.                 
014800     05  WS-GROUP-BY-COL-COUNT  PIC S9(1) COMP VALUE +2.                  
014850     05  FILLER                 PIC X(03).                                
014900                                                                          
015000     COPY TRANREC.                                                        
015100                                                                          
015200*----------------------------------------------------------------         
015300*    TABLE-ROW SWAP AREAS FOR 410/511 BUBBLE SORT EXCHANGES -             
015400*    FIELD-FOR-FIELD MIRRORS OF GRP-ENTRY / TOPN-ENTRY SO A               
015500*    SINGLE GROUP MOVE COPIES A WHOLE TABLE ROW                           
015600*----------------------------------------------------------------         
015700 01  WS-GRP-SWAP-AREA.                                                    
015800     05  SW-GRP-KEY-1           PIC X(12).                                
015900     05  SW-GRP-KEY-2           PIC X(08).                                
016000     05  SW-GRP-COUNT           PIC S9(9)     COMP.                       
016100     05  SW-GRP-SUM-AMT         PIC S9(11)V99 COMP-3.                     
016200     05  SW-GRP-AVG-AMT         PIC S9(11)V99 COMP-3.                     
016300     05  SW-GRP-MIN-AMT         PIC S9(9)V99  COMP-3.                     
016400     05  SW-GRP-MAX-AMT         PIC S9(9)V99  COMP-3.                     
016500     05  SW-GRP-HAS-MIN-MAX-SW  PIC X(01).                                
016600     05  FILLER                 PIC X(03).                                
016700                                                                          
016800 01  WS-TOPN-SWAP-AREA.                                                   
016900     05  SW-TOPN-RANK           PIC 9(02).                                
017000     05  SW-TOPN-KEY-1          PIC X(12).                                
017100     05  SW-TOPN-KEY-2          PIC X(08).                                
017200     05  SW-TOPN-METRIC         PIC S9(11)V99 COMP-3.                     
017300     05  SW-TOPN-HAS-VALUE-SW   PIC X(01).                                
017400     05  FILLER                 PIC X(01).                                
017500                                                                          
017600*-----------------                                                        
017700 PROCEDURE DIVISION.                                                      
017800*-----------------                                                        
017900     PERFORM 000-HOUSEKEEPING       THRU 000-EXIT.                        
018000     PERFORM 100-MAINLINE           THRU 100-EXIT                         
018100             UNTIL NO-MORE-RECORDS.                                       
018200     PERFORM 320-COMPUTE-RUN-TOTALS THRU 320-EXIT.                        
018300     PERFORM 330-COMPUTE-GRP-AVGS   THRU 330-EXIT.                        
018400     PERFORM 400-SORT-GROUP-TABLE   THRU 400-EXIT.                        
018500     PERFORM 500-BUILD-TOPN-TABLE   THRU 500-EXIT.                        
018600     PERFORM 510-SORT-TOPN-TABLE    THRU 510-EXIT.                        
018700     PERFORM 600-WRITE-RPT-HEADERS  THRU 600-EXIT.                        
018800     PERFORM 610-WRITE-GROUP-DETAIL THRU 610-EXIT.                        
018900     PERFORM 630-WRITE-GRAND-TOTAL  THRU 630-EXIT.                        
019000     PERFORM 620-WRITE-TOPN-SECTION THRU 620-EXIT.                        
019100     PERFORM 700-WRITE-SUMMARY-RECS THRU 700-EXIT.                        
019200     PERFORM 900-WRAP-UP            THRU 900-EXIT.                        
019300     GOBACK.                                                              
019400                                                                          
019500 000-HOUSEKEEPING.                                                        
019600     DISPLAY 'CSVANLZR - HOUSEKEEPING'.                                   
019700     OPEN INPUT  SALES-IN.                                                
019800     OPEN OUTPUT REPORT-OUT.                                              
019900     OPEN OUTPUT SUMMARY-OUT.                                             
020000                                                                          
020100     INITIALIZE RUN-SUMMARY-COUNTERS                                      
020200                GROUP-AGGREGATE-TABLE                                     
020300                TOP-N-TABLE.                                              
020400     MOVE 0 TO WS-GROUP-ENTRY-COUNT.                                      
020500     MOVE 0 TO WS-TOPN-ENTRY-COUNT.                                       
020600                                                                          
020700     PERFORM 005-VALIDATE-CONFIG THRU 005-EXIT.                           
020800     IF CONFIG-ERROR                                                      
020900         PERFORM 990-ABEND THRU 990-EXIT                                  
021000     END-IF.                                                              
021100                                                                          
021200     PERFORM 060-PARSE-AGG-SPEC THRU 060-EXIT.                            
021300     IF CONFIG-ERROR                                                      
021400         PERFORM 990-ABEND THRU 990-EXIT                                  
021500     END-IF.                                                              
021600                                                                          
021700***  FIRST RECORD ON SALES-IN IS THE HEADER LINE - READ AND               
021800***  DISCARD IT, THEN PRIME THE LOOP WITH THE FIRST DATA RECORD           
021900     READ SALES-IN                                                        
022000         AT END MOVE 'N' TO MORE-RECORDS-SW                               
022100     END-READ.                                                            
022200     PERFORM 110-READ-SALES-IN THRU 110-EXIT.                             
022300 000-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600 005-VALIDATE-CONFIG.                                                     
022700     MOVE 'N' TO WS-ABEND-SW.                                             
022800                                                                          
022900     IF WS-GROUP-BY-COL-COUNT NOT = 0                                     
023000         MOVE WS-GROUP-BY-COL-1 TO WS-CHECK-COLUMN                        
023100         PERFORM 006-VALIDATE-COLUMN-NAME THRU 006-EXIT                   
023200         IF NOT COLUMN-IS-VALID                                           
023300             DISPLAY 'CSVANLZR - CONFIG ERROR - BAD GROUP-BY '            
023400                     'COLUMN: ' WS-GROUP-BY-COL-1                         
023500             MOVE 'Y' TO WS-ABEND-SW                                      
023600         END-IF                                                           
023700     END-IF.                                                              
023800                                                                          
023900     IF WS-GROUP-BY-COL-COUNT > 1                                         
024000         MOVE WS-GROUP-BY-COL-2 TO WS-CHECK-COLUMN                        
024100         PERFORM 006-VALIDATE-COLUMN-NAME THRU 006-EXIT                   
024200         IF NOT COLUMN-IS-VALID                                           
024300             DISPLAY 'CSVANLZR - CONFIG ERROR - BAD GROUP-BY '            
024400                     'COLUMN: ' WS-GROUP-BY-COL-2                         
024500             MOVE 'Y' TO WS-ABEND-SW                                      
024600         END-IF                                                           
024700     END-IF.                                                              
024800                                                                          
024900     PERFORM 008-VALIDATE-FILTER-TERM THRU 008-EXIT                       
025000             VARYING FILT-IDX FROM 1 BY 1                                 
025100             UNTIL FILT-IDX > WS-FILTER-TERM-COUNT.                       
025200 005-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 006-VALIDATE-COLUMN-NAME.                                                
025600     MOVE 'N' TO WS-COLUMN-VALID-SW.                                      
025700     PERFORM 009-SCAN-LAYOUT-COLUMN THRU 009-EXIT                         
025800             VARYING LAYCOL-IDX FROM 1 BY 1                               
025900             UNTIL LAYCOL-IDX > 6 OR COLUMN-IS-VALID.                     
026000 006-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 007-VALIDATE-OPERATOR.                                           RTG9702 
026400     MOVE 'N' TO WS-OP-VALID-SW.                                          
026500     PERFORM 010-SCAN-COMPARE-OP THRU 010-EXIT                            
026600             VARYING CMPOP-IDX FROM 1 BY 1                                
026700             UNTIL CMPOP-IDX > 6 OR OP-IS-VALID.                          
026800 007-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 008-VALIDATE-FILTER-TERM.                                                
027200***  ONE PASS OF THIS PARAGRAPH PER FILTER-TERM-TABLE ENTRY -             
027300***  DRIVEN OFF FILT-IDX BY THE PERFORM ... VARYING IN 005                
027400     MOVE FT-COLUMN(FILT-IDX) TO WS-CHECK-COLUMN.                         
027500     PERFORM 006-VALIDATE-COLUMN-NAME THRU 006-EXIT.                      
027600     IF NOT COLUMN-IS-VALID                                               
027700         DISPLAY 'CSVANLZR - CONFIG ERROR - BAD FILTER '                  
027800                 'COLUMN: ' FT-COLUMN(FILT-IDX)                           
027900         MOVE 'Y' TO WS-ABEND-SW                                          
028000     END-IF.                                                              
028100     PERFORM 007-VALIDATE-OPERATOR THRU 007-EXIT.                 RTG9702 
028200     IF NOT OP-IS-VALID                                                   
028300         DISPLAY 'CSVANLZR - CONFIG ERROR - UNKNOWN '                     
028400                 'FILTER OPERATOR: ' FT-OPERATOR(FILT-IDX)                
028500         MOVE 'Y' TO WS-ABEND-SW                                          
028600     END-IF.                                                              
028700     IF FT-COLUMN(FILT-IDX) NOT = 'QUANTITY'                              
028800        AND FT-COLUMN(FILT-IDX) NOT = 'AMOUNT'                            
028900         IF FT-OPERATOR(FILT-IDX) NOT = '=='                              
029000            AND FT-OPERATOR(FILT-IDX) NOT = '!='                          
029100             DISPLAY 'CSVANLZR - CONFIG ERROR - ORDERING '                
029200                     'OP ON STRING COLUMN: '                              
029300                     FT-COLUMN(FILT-IDX)                                  
029400             MOVE 'Y' TO WS-ABEND-SW                                      
029500         END-IF                                                           
029600     END-IF.                                                              
029700 008-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 009-SCAN-LAYOUT-COLUMN.                                                  
030100***  ONE TABLE-ENTRY COMPARE PER CALL - LAYCOL-IDX IS DRIVEN BY           
030200***  THE PERFORM ... VARYING IN 006, NOT STEPPED IN HERE                  
030300     IF LAYOUT-COLUMN(LAYCOL-IDX) = WS-CHECK-COLUMN                       
030400         MOVE 'Y' TO WS-COLUMN-VALID-SW                                   
030500     END-IF.                                                              
030600 009-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 010-SCAN-COMPARE-OP.                                                     
031000***  ONE TABLE-ENTRY COMPARE PER CALL - CMPOP-IDX IS DRIVEN BY            
031100***  THE PERFORM ... VARYING IN 007, NOT STEPPED IN HERE                  
031200     IF COMPARE-OP-NAME(CMPOP-IDX) = FT-OPERATOR(FILT-IDX)                
031300         MOVE 'Y' TO WS-OP-VALID-SW                                       
031400     END-IF.                                                              
031500 010-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 060-PARSE-AGG-SPEC.                                                      
031900     MOVE 0 TO WS-AGG-TOKEN-COUNT.                                        
032000     MOVE SPACES TO WS-AGG-TOKEN(1) WS-AGG-TOKEN(2)                       
032100                    WS-AGG-TOKEN(3) WS-AGG-TOKEN(4)                       
032200                    WS-AGG-TOKEN(5) WS-AGG-TOKEN(6)                       
032300                    WS-AGG-TOKEN(7) WS-AGG-TOKEN(8).                      
032400     MOVE 'N' TO WS-WANT-COUNT.                                           
032500                                                                          
032600     IF WS-AGG-SPEC-STRING = SPACES                                       
032700***      AN EMPTY SPEC DEFAULTS TO COUNT ONLY                             
032800         MOVE 'Y' TO WS-WANT-COUNT                                        
032900         GO TO 060-EXIT                                                   
033000     END-IF.                                                              
033100                                                                          
033200     UNSTRING WS-AGG-SPEC-STRING DELIMITED BY ','                         
033300         INTO WS-AGG-TOKEN(1) WS-AGG-TOKEN(2) WS-AGG-TOKEN(3)             
033400              WS-AGG-TOKEN(4) WS-AGG-TOKEN(5) WS-AGG-TOKEN(6)             
033500              WS-AGG-TOKEN(7) WS-AGG-TOKEN(8)                             
033600         TALLYING IN WS-AGG-TOKEN-COUNT                                   
033700     END-UNSTRING.                                                        
033800                                                                          
033900     PERFORM 061-EDIT-ALL-AGG-TOKENS THRU 061-EXIT                        
034000             VARYING AGGTOK-IDX FROM 1 BY 1                               
034100             UNTIL AGGTOK-IDX > WS-AGG-TOKEN-COUNT                        
034200                OR CONFIG-ERROR.                                          
034300 060-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600 061-EDIT-ALL-AGG-TOKENS.                                                 
034700***  STOPS AS SOON AS ONE TOKEN FAILS EDIT - THE UNTIL CLAUSE IN          
034800***  060 CHECKS CONFIG-ERROR AFTER EVERY CALL                             
034900     PERFORM 065-EDIT-AGG-TOKEN THRU 065-EXIT.                            
035000 061-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 065-EDIT-AGG-TOKEN.                                                      
035400     MOVE SPACES TO WS-AGG-TOKEN-OP.                                      
035500     MOVE SPACES TO WS-AGG-TOKEN-COLUMN.                                  
035600     MOVE 0 TO WS-TOKEN-LEN.                                              
035700     INSPECT WS-AGG-TOKEN(AGGTOK-IDX) TALLYING WS-TOKEN-LEN               
035800         FOR CHARACTERS BEFORE INITIAL '('.                               
035900                                                                          
036000     IF WS-TOKEN-LEN = 0                                                  
036100         DISPLAY 'CSVANLZR - CONFIG ERROR - BLANK AGG SPEC TOKEN'         
036200         MOVE 'Y' TO WS-ABEND-SW                                          
036300         GO TO 065-EXIT                                                   
036400     END-IF.                                                              
036500                                                                          
036600     IF WS-TOKEN-LEN >= 20                                                
036700***      NO OPEN PAREN FOUND - A BARE OPERATION SUCH AS COUNT             
036800         MOVE WS-AGG-TOKEN(AGGTOK-IDX) TO WS-AGG-TOKEN-OP                 
036900     ELSE                                                                 
037000         MOVE WS-AGG-TOKEN(AGGTOK-IDX)(1:WS-TOKEN-LEN)                    
037100                                    TO WS-AGG-TOKEN-OP                    
037200         MOVE 0 TO WS-COL-LEN                                             
037300         INSPECT WS-AGG-TOKEN(AGGTOK-IDX)(WS-TOKEN-LEN + 2:)              
037400             TALLYING WS-COL-LEN FOR CHARACTERS BEFORE INITIAL ')'        
037500         MOVE WS-AGG-TOKEN(AGGTOK-IDX)                                    
037600                       (WS-TOKEN-LEN + 2:WS-COL-LEN)                      
037700                                    TO WS-AGG-TOKEN-COLUMN                
037800     END-IF.                                                              
037900                                                                          
038000     MOVE 'N' TO WS-OP-VALID-SW.                                          
038100     PERFORM 066-SCAN-AGG-OP-NAME THRU 066-EXIT                           
038200             VARYING AGGOP-IDX FROM 1 BY 1                                
038300             UNTIL AGGOP-IDX > 5 OR OP-IS-VALID.                          
038400     IF NOT OP-IS-VALID                                                   
038500         DISPLAY 'CSVANLZR - CONFIG ERROR - UNKNOWN AGG '                 
038600                 'OPERATION: ' WS-AGG-TOKEN-OP                            
038700         MOVE 'Y' TO WS-ABEND-SW                                          
038800         GO TO 065-EXIT                                                   
038900     END-IF.                                                              
039000                                                                          
039100     IF WS-AGG-TOKEN-OP NOT = 'COUNT'                                     
039200         IF WS-AGG-TOKEN-COLUMN NOT = 'AMOUNT'                            
039300             DISPLAY 'CSVANLZR - CONFIG ERROR - UNSUPPORTED AGG '         
039400                     'COLUMN: ' WS-AGG-TOKEN-COLUMN                       
039500             MOVE 'Y' TO WS-ABEND-SW                                      
039600             GO TO 065-EXIT                                               
039700         END-IF                                                           
039800     END-IF.                                                              
039900                                                                          
040000     EVALUATE WS-AGG-TOKEN-OP                                             
040100         WHEN 'COUNT'  MOVE 'Y' TO WS-WANT-COUNT                          
040200         WHEN 'SUM'    MOVE 'Y' TO WS-WANT-SUM                            
040300         WHEN 'AVG'    MOVE 'Y' TO WS-WANT-AVG                            
040400         WHEN 'MIN'    MOVE 'Y' TO WS-WANT-MIN                            
040500         WHEN 'MAX'    MOVE 'Y' TO WS-WANT-MAX                            
040600     END-EVALUATE.                                                        
040700 065-EXIT.                                                                
040800     EXIT.                                                                
040900                                                                          
041000 066-SCAN-AGG-OP-NAME.                                                    
041100***  ONE TABLE-ENTRY COMPARE PER CALL - AGGOP-IDX IS DRIVEN BY            
041200***  THE PERFORM ... VARYING IN 065, NOT STEPPED IN HERE                  
041300     IF AGG-OP-NAME(AGGOP-IDX) = WS-AGG-TOKEN-OP                          
041400         MOVE 'Y' TO WS-OP-VALID-SW                                       
041500     END-IF.                                                              
041600 066-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 100-MAINLINE.                                                            
042000     IF SALES-IN-RECORD = SPACES                                          
042100***      BLANK LINE - SKIPPED SILENTLY, NOT COUNTED AS MALFORMED          
042200         PERFORM 110-READ-SALES-IN THRU 110-EXIT                          
042300         GO TO 100-EXIT                                                   
042400     END-IF.                                                              
042500                                                                          
042600     PERFORM 120-PARSE-SALES-REC THRU 120-EXIT.                           
042700     PERFORM 130-EDIT-SALES-REC  THRU 130-EXIT.                           
042800     IF RECORD-MALFORMED                                                  
042900         ADD 1 TO WS-MALFORMED-ROWS                                       
043000         DISPLAY 'CSVANLZR - MALFORMED RECORD SKIPPED: '                  
043100                 SALES-IN-RECORD(1:60)                                    
043200         PERFORM 110-READ-SALES-IN THRU 110-EXIT                          
043300         GO TO 100-EXIT                                                   
043400     END-IF.                                                              
043500                                                                          
043600     ADD 1 TO WS-PARSED-ROWS.                                             
043700     PERFORM 200-EVALUATE-FILTER THRU 200-EXIT.                           
043800     IF NOT FILTER-PASSED                                                 
043900         PERFORM 110-READ-SALES-IN THRU 110-EXIT                          
044000         GO TO 100-EXIT                                                   
044100     END-IF.                                                              
044200                                                                          
044300     ADD 1 TO WS-FILTERED-ROWS.                                           
044400     PERFORM 300-FIND-OR-ADD-GROUP THRU 300-EXIT.                         
044500     PERFORM 310-ACCUM-GROUP       THRU 310-EXIT.                         
044600     PERFORM 110-READ-SALES-IN     THRU 110-EXIT.                         
044700 100-EXIT.                                                                
044800     EXIT.                                                                
044900                                                                          
045000 110-READ-SALES-IN.                                                       
045100     READ SALES-IN                                                        
045200         AT END MOVE 'N' TO MORE-RECORDS-SW                               
045300     END-READ.                                                            
045400 110-EXIT.                                                                
045500     EXIT.                                                                
045600                                                                          
045700 120-PARSE-SALES-REC.                                                     
045800     MOVE 0 TO WS-CSV-FLD-CNT.                                            
045900     MOVE SPACES TO WS-CSV-FIELD(1) WS-CSV-FIELD(2)                       
046000                    WS-CSV-FIELD(3) WS-CSV-FIELD(4)                       
046100                    WS-CSV-FIELD(5) WS-CSV-FIELD(6).                      
046200     UNSTRING SALES-IN-RECORD DELIMITED BY WS-DELIMITER                   
046300         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2) WS-CSV-FIELD(3)             
046400              WS-CSV-FIELD(4) WS-CSV-FIELD(5) WS-CSV-FIELD(6)             
046500         TALLYING IN WS-CSV-FLD-CNT                                       
046600     END-UNSTRING.                                                        
046700 120-EXIT.                                                                
046800     EXIT.                                                                
046900                                                                          
047000 130-EDIT-SALES-REC.                                                      
047100     MOVE 'N' TO WS-RECORD-MALFORMED-SW.                                  
047200     IF WS-CSV-FLD-CNT NOT = 6                                            
047300***      MISSING REQUIRED FIELD(S)                                        
047400         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
047500         GO TO 130-EXIT                                                   
047600     END-IF.                                                              
047700                                                                          
047800     MOVE WS-CSV-FIELD(1) TO WS-TXN-ID.                                   
047900     MOVE WS-CSV-FIELD(2) TO WS-PRODUCT.                                  
048000     MOVE WS-CSV-FIELD(3) TO WS-REGION.                                   
048100     IF WS-TXN-ID = SPACES OR WS-PRODUCT = SPACES                         
048200                            OR WS-REGION  = SPACES                        
048300         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
048400         GO TO 130-EXIT                                                   
048500     END-IF.                                                              
048600                                                                          
048700     PERFORM 132-EDIT-QUANTITY-FIELD THRU 132-EXIT.                       
048800     IF RECORD-MALFORMED                                                  
048900         GO TO 130-EXIT                                                   
049000     END-IF.                                                              
049100                                                                          
049200     PERFORM 134-EDIT-AMOUNT-FIELD THRU 134-EXIT.                         
049300     IF RECORD-MALFORMED                                                  
049400         GO TO 130-EXIT                                                   
049500     END-IF.                                                              
049600                                                                          
049700     MOVE WS-CSV-FIELD(6) TO WS-STATUS.                                   
049800     IF WS-STATUS NOT = 'V'                                               
049900***      INVALID STATUS FLAG                                              
050000         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
050100     END-IF.                                                              
050200 130-EXIT.                                                                
050300     EXIT.                                                                
050400                                                                          
050500 132-EDIT-QUANTITY-FIELD.                                                 
050600***  QUANTITY CARRIES NO DECIMAL POINT IN THE EXTRACT - PLAIN             
050700***  DIGITS ONLY, LEFT-JUSTIFIED IN THE STAGING FIELD                     
050800     MOVE 0 TO WS-TOKEN-LEN.                                              
050900     INSPECT WS-CSV-FIELD(4) TALLYING WS-TOKEN-LEN                        
051000         FOR CHARACTERS BEFORE INITIAL SPACE.                             
051100     IF WS-TOKEN-LEN = 0                                                  
051200         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
051300     ELSE                                                                 
051400         IF WS-CSV-FIELD(4)(1:WS-TOKEN-LEN) IS NOT NUMERIC                
051500             MOVE 'Y' TO WS-RECORD-MALFORMED-SW                           
051600         ELSE                                                             
051700             MOVE WS-CSV-FIELD(4)(1:WS-TOKEN-LEN) TO WS-QUANTITY-N        
051800         END-IF                                                           
051900     END-IF.                                                              
052000 132-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300 134-EDIT-AMOUNT-FIELD.                                                   
052400***  AMOUNT CARRIES NO DECIMAL POINT EITHER - THE RIGHTMOST TWO           
052500***  DIGITS ARE THE IMPLIED CENTS, SAME CONVENTION AS EVERY               
052600***  OTHER V99 FIELD IN THIS SHOP'S FIXED FILES.  A LEADING '-'           
052700***  MARKS A CREDIT (REFUND) TRANSACTION.                                 
052800     MOVE 'N' TO WS-AMOUNT-NEG-SW.                                        
052900     MOVE 0 TO WS-TOKEN-LEN.                                              
053000     INSPECT WS-CSV-FIELD(5) TALLYING WS-TOKEN-LEN                        
053100         FOR CHARACTERS BEFORE INITIAL SPACE.                             
053200     IF WS-TOKEN-LEN = 0                                                  
053300         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
053400         GO TO 134-EXIT                                                   
053500     END-IF.                                                              
053600                                                                          
053700     MOVE WS-CSV-FIELD(5)(1:1) TO WS-AMOUNT-SIGN-CHAR.                    
053800     IF WS-AMOUNT-SIGN-CHAR = '-'                                         
053900         MOVE 'Y' TO WS-AMOUNT-NEG-SW                                     
054000         COMPUTE WS-AMOUNT-DIGIT-LEN = WS-TOKEN-LEN - 1                   
054100         IF WS-AMOUNT-DIGIT-LEN > 0                                       
054200             MOVE WS-CSV-FIELD(5)(2:WS-AMOUNT-DIGIT-LEN)                  
054300                                    TO WS-AMOUNT-DIGIT-TEXT               
054400         END-IF                                                           
054500     ELSE                                                                 
054600         MOVE WS-TOKEN-LEN TO WS-AMOUNT-DIGIT-LEN                         
054700         MOVE WS-CSV-FIELD(5)(1:WS-AMOUNT-DIGIT-LEN)                      
054800                                    TO WS-AMOUNT-DIGIT-TEXT               
054900     END-IF.                                                              
055000                                                                          
055100     IF WS-AMOUNT-DIGIT-LEN = 0                                           
055200         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
055300         GO TO 134-EXIT                                                   
055400     END-IF.                                                              
055500     IF WS-AMOUNT-DIGIT-TEXT(1:WS-AMOUNT-DIGIT-LEN) IS NOT NUMERIC        
055600         MOVE 'Y' TO WS-RECORD-MALFORMED-SW                               
055700         GO TO 134-EXIT                                                   
055800     END-IF.                                                              
055900                                                                          
056000     MOVE WS-AMOUNT-DIGIT-TEXT(1:WS-AMOUNT-DIGIT-LEN)                     
056100                                TO WS-AMOUNT-N.                           
056200     IF AMOUNT-IS-NEGATIVE                                                
056300         MULTIPLY -1 BY WS-AMOUNT-N                                       
056400     END-IF.                                                              
056500 134-EXIT.                                                                
056600     EXIT.                                                                
056700                                                                          
056800 200-EVALUATE-FILTER.                                                     
056900     MOVE 'N' TO WS-FILTER-RESULT-SW.                                     
057000     IF WS-FILTER-TERM-COUNT = 0                                          
057100***      AN EMPTY FILTER ACCEPTS EVERY ROW                                
057200         MOVE 'Y' TO WS-FILTER-RESULT-SW                                  
057300         GO TO 200-EXIT                                                   
057400     END-IF.                                                              
057500                                                                          
057600     MOVE 'Y' TO WS-AND-ACCUM-SW.                                         
057700     MOVE 'N' TO WS-OR-ACCUM-SW.                                          
057800     PERFORM 201-EVAL-ALL-TERMS THRU 201-EXIT                             
057900             VARYING FILT-IDX FROM 1 BY 1                                 
058000             UNTIL FILT-IDX > WS-FILTER-TERM-COUNT.                       
058100     MOVE WS-OR-ACCUM-SW TO WS-FILTER-RESULT-SW.                          
058200 200-EXIT.                                                                
058300     EXIT.                                                                
058400                                                                          
058500 201-EVAL-ALL-TERMS.                                                      
058600     PERFORM 210-EVAL-ONE-TERM THRU 210-EXIT.                             
058700     IF NOT FT-RESULT-TRUE(FILT-IDX)                                      
058800         MOVE 'N' TO WS-AND-ACCUM-SW                                      
058900     END-IF.                                                              
059000***  AND BINDS TIGHTER THAN OR: 'OR ' CLOSES THE CURRENT                  
059100***  AND-GROUP AND OPENS A NEW ONE                                        
059200     IF FT-CONNECTOR(FILT-IDX) = 'OR '                                    
059300        OR FILT-IDX = WS-FILTER-TERM-COUNT                                
059400         IF WS-AND-ACCUM-SW = 'Y'                                         
059500             MOVE 'Y' TO WS-OR-ACCUM-SW                                   
059600         END-IF                                                           
059700         MOVE 'Y' TO WS-AND-ACCUM-SW                                      
059800     END-IF.                                                              
059900 201-EXIT.                                                                
060000     EXIT.                                                                
060100                                                                          
060200 210-EVAL-ONE-TERM.                                                       
060300     MOVE 'N' TO FT-RESULT-SW(FILT-IDX).                                  
060400     MOVE 'N' TO WS-COLUMN-IS-NUMERIC-SW.                                 
060500     EVALUATE FT-COLUMN(FILT-IDX)                                         
060600         WHEN 'TXN_ID'                                                    
060700             MOVE WS-TXN-ID  TO WS-CELL-VALUE                             
060800         WHEN 'PRODUCT'                                                   
060900             MOVE WS-PRODUCT TO WS-CELL-VALUE                             
061000         WHEN 'REGION'                                                    
061100             MOVE WS-REGION  TO WS-CELL-VALUE                             
061200         WHEN 'STATUS'                                                    
061300             MOVE WS-STATUS  TO WS-CELL-VALUE                             
061400         WHEN 'QUANTITY'                                                  
061500             MOVE 'Y' TO WS-COLUMN-IS-NUMERIC-SW                          
061600             MOVE WS-QUANTITY-N TO WS-CELL-NUMERIC                        
061700         WHEN 'AMOUNT'                                                    
061800             MOVE 'Y' TO WS-COLUMN-IS-NUMERIC-SW                          
061900             MOVE WS-AMOUNT-N TO WS-CELL-NUMERIC                          
062000         WHEN OTHER                                                       
062100             CONTINUE                                                     
062200     END-EVALUATE.                                                        
062300                                                                          
062400     IF COLUMN-IS-NUMERIC                                                 
062500         PERFORM 214-EVAL-NUMERIC-TERM THRU 214-EXIT                      
062600     ELSE                                                                 
062700         PERFORM 212-EVAL-STRING-TERM THRU 212-EXIT                       
062800     END-IF.                                                              
062900 210-EXIT.                                                                
063000     EXIT.                                                                
063100                                                                          
063200 212-EVAL-STRING-TERM.                                                    
063300     EVALUATE FT-OPERATOR(FILT-IDX)                                       
063400         WHEN '=='                                                        
063500             IF WS-CELL-VALUE = FT-VALUE(FILT-IDX)                        
063600                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
063700             END-IF                                                       
063800         WHEN '!='                                                        
063900             IF WS-CELL-VALUE NOT = FT-VALUE(FILT-IDX)                    
064000                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
064100             END-IF                                                       
064200         WHEN OTHER                                                       
064300***          ORDERING OP ON A STRING COLUMN - REJECTED AT                 
064400***          CONFIG VALIDATION TIME, TREATED AS FALSE HERE                
064500             CONTINUE                                                     
064600     END-EVALUATE.                                                        
064700 212-EXIT.                                                                
064800     EXIT.                                                                
064900                                                                          
065000 214-EVAL-NUMERIC-TERM.                                                   
065100     IF FT-VALUE(FILT-IDX) = SPACES                                       
065200***      A BLANK CELL IS TREATED AS ZERO                                  
065300         MOVE 0 TO WS-FILTER-VALUE-NUMERIC                                
065400     ELSE                                                                 
065500         IF FT-VALUE(FILT-IDX) IS NUMERIC                                 
065600             MOVE FT-VALUE(FILT-IDX) TO WS-FILTER-VALUE-NUMERIC           
065700         ELSE                                                             
065800***          A NON-NUMERIC CELL MAKES THE TERM FALSE                      
065900             GO TO 214-EXIT                                               
066000         END-IF                                                           
066100     END-IF.                                                              
066200                                                                          
066300     EVALUATE FT-OPERATOR(FILT-IDX)                                       
066400         WHEN '=='                                                        
066500             IF WS-CELL-NUMERIC = WS-FILTER-VALUE-NUMERIC                 
066600                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
066700             END-IF                                                       
066800         WHEN '!='                                                        
066900             IF WS-CELL-NUMERIC NOT = WS-FILTER-VALUE-NUMERIC             
067000                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
067100             END-IF                                                       
067200         WHEN '>='                                                        
067300             IF WS-CELL-NUMERIC >= WS-FILTER-VALUE-NUMERIC                
067400                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
067500             END-IF                                                       
067600         WHEN '<='                                                        
067700             IF WS-CELL-NUMERIC <= WS-FILTER-VALUE-NUMERIC                
067800                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
067900             END-IF                                                       
068000         WHEN '> '                                                        
068100             IF WS-CELL-NUMERIC > WS-FILTER-VALUE-NUMERIC                 
068200                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
068300             END-IF                                                       
068400         WHEN '< '                                                        
068500             IF WS-CELL-NUMERIC < WS-FILTER-VALUE-NUMERIC                 
068600                 MOVE 'Y' TO FT-RESULT-SW(FILT-IDX)                       
068700             END-IF                                                       
068800     END-EVALUATE.                                                        
068900 214-EXIT.                                                                
069000     EXIT.                                                                
069100                                                                          
069200 300-FIND-OR-ADD-GROUP.                                                   
069300     PERFORM 301-BUILD-GROUP-KEY THRU 301-EXIT.                           
069400     MOVE 'N' TO WS-GROUP-FOUND-SW.                                       
069500     PERFORM 302-SCAN-GROUP-TABLE THRU 302-EXIT                           
069600             VARYING GRP-IDX FROM 1 BY 1                                  
069700             UNTIL GRP-IDX > WS-GROUP-ENTRY-COUNT OR GROUP-FOUND.         
069800                                                                          
069900     IF NOT GROUP-FOUND                                                   
070000         ADD 1 TO WS-GROUP-ENTRY-COUNT                                    
070100         SET GRP-IDX TO WS-GROUP-ENTRY-COUNT                              
070200         MOVE WS-BUILD-KEY-1 TO GRP-KEY-1(GRP-IDX)                        
070300         MOVE WS-BUILD-KEY-2 TO GRP-KEY-2(GRP-IDX)                        
070400         MOVE 0   TO GRP-COUNT(GRP-IDX)                                   
070500         MOVE 0   TO GRP-SUM-AMT(GRP-IDX)                                 
070600         MOVE 0   TO GRP-AVG-AMT(GRP-IDX)                                 
070700         MOVE 'N' TO GRP-HAS-MIN-MAX-SW(GRP-IDX)                          
070800     END-IF.                                                              
070900 300-EXIT.                                                                
071000     EXIT.                                                                
071100                                                                          
071200 301-BUILD-GROUP-KEY.                                                     
071300     MOVE SPACES TO WS-BUILD-KEY-1.                                       
071400     MOVE SPACES TO WS-BUILD-KEY-2.                                       
071500     IF WS-GROUP-BY-COL-COUNT NOT = 0                                     
071600         EVALUATE WS-GROUP-BY-COL-1                                       
071700             WHEN 'TXN_ID'  MOVE WS-TXN-ID  TO WS-BUILD-KEY-1             
071800             WHEN 'PRODUCT' MOVE WS-PRODUCT TO WS-BUILD-KEY-1             
071900             WHEN 'REGION'  MOVE WS-REGION  TO WS-BUILD-KEY-1             
072000             WHEN 'STATUS'  MOVE WS-STATUS  TO WS-BUILD-KEY-1             
072100             WHEN OTHER     CONTINUE                                      
072200         END-EVALUATE                                                     
072300     END-IF.                                                              
072400     IF WS-GROUP-BY-COL-COUNT > 1                                         
072500         EVALUATE WS-GROUP-BY-COL-2                                       
072600             WHEN 'TXN_ID'  MOVE WS-TXN-ID  TO WS-BUILD-KEY-2             
072700             WHEN 'PRODUCT' MOVE WS-PRODUCT TO WS-BUILD-KEY-2             
072800             WHEN 'REGION'  MOVE WS-REGION  TO WS-BUILD-KEY-2             
072900             WHEN 'STATUS'  MOVE WS-STATUS  TO WS-BUILD-KEY-2             
073000             WHEN OTHER     CONTINUE                                      
073100         END-EVALUATE                                                     
073200     END-IF.                                                              
073300 301-EXIT.                                                                
073400     EXIT.                                                                
073500                                                                          
073600 302-SCAN-GROUP-TABLE.                                                    
073700***  ONE TABLE-ENTRY COMPARE PER CALL - GRP-IDX IS DRIVEN BY THE          
073800***  PERFORM ... VARYING IN 300, NOT STEPPED IN HERE                      
073900     IF GRP-KEY-1(GRP-IDX) = WS-BUILD-KEY-1                               
074000        AND GRP-KEY-2(GRP-IDX) = WS-BUILD-KEY-2                           
074100         MOVE 'Y' TO WS-GROUP-FOUND-SW                                    
074200     END-IF.                                                              
074300 302-EXIT.                                                                
074400     EXIT.                                                                
074500                                                                          
074600 310-ACCUM-GROUP.                                                         
074700***  COUNT IS ADDED FOR EVERY ACCEPTED ROW REGARDLESS OF WHAT             
074800***  THE NUMERIC AGGREGATES BELOW DO                                      
074900     ADD 1 TO GRP-COUNT(GRP-IDX).                                         
075000                                                                          
075100     IF WANT-SUM OR WANT-AVG                                              
075200         ADD WS-AMOUNT-N TO GRP-SUM-AMT(GRP-IDX)                          
075300     END-IF.                                                              
075400                                                                          
075500     IF WANT-MIN OR WANT-MAX                                              
075600         IF GRP-HAS-MIN-MAX(GRP-IDX)                                      
075700             IF WS-AMOUNT-N < GRP-MIN-AMT(GRP-IDX)                        
075800                 MOVE WS-AMOUNT-N TO GRP-MIN-AMT(GRP-IDX)                 
075900             END-IF                                                       
076000             IF WS-AMOUNT-N > GRP-MAX-AMT(GRP-IDX)                        
076100                 MOVE WS-AMOUNT-N TO GRP-MAX-AMT(GRP-IDX)                 
076200             END-IF                                                       
076300         ELSE                                                             
076400             MOVE WS-AMOUNT-N TO GRP-MIN-AMT(GRP-IDX)                     
076500             MOVE WS-AMOUNT-N TO GRP-MAX-AMT(GRP-IDX)                     
076600             MOVE 'Y' TO GRP-HAS-MIN-MAX-SW(GRP-IDX)                      
076700         END-IF                                                           
076800     END-IF.                                                              
076900 310-EXIT.                                                                
077000     EXIT.                                                                
077100                                                                          
077200 320-COMPUTE-RUN-TOTALS.                                                  
077300***  TOTAL-ROWS = VALID PARSED ROWS + MALFORMED ROWS (HEADER              
077400***  EXCLUDED, IT WAS NEVER COUNTED AS EITHER)                            
077500     ADD WS-PARSED-ROWS WS-MALFORMED-ROWS GIVING WS-TOTAL-ROWS.           
077600 320-EXIT.                                                                
077700     EXIT.                                                                
077800                                                                          
077900 330-COMPUTE-GRP-AVGS.                                                    
078000     PERFORM 331-COMPUTE-ONE-GRP-AVG THRU 331-EXIT                        
078100             VARYING GRP-IDX FROM 1 BY 1                                  
078200             UNTIL GRP-IDX > WS-GROUP-ENTRY-COUNT.                        
078300 330-EXIT.                                                                
078400     EXIT.                                                                
078500                                                                          
078600 331-COMPUTE-ONE-GRP-AVG.                                                 
078700     IF GRP-COUNT(GRP-IDX) = 0                                            
078800         MOVE 0 TO GRP-AVG-AMT(GRP-IDX)                                   
078900     ELSE                                                                 
079000         COMPUTE GRP-AVG-AMT(GRP-IDX) ROUNDED =                   DKL0603 
079100             GRP-SUM-AMT(GRP-IDX) / GRP-COUNT(GRP-IDX)                    
079200     END-IF.                                                              
079300 331-EXIT.                                                                
079400     EXIT.                                                                
079500                                                                          
079600 400-SORT-GROUP-TABLE.                                                    
079700***  ASCENDING BY GROUP KEY, FIELD BY FIELD - CLASSIC BUBBLE              
079800***  SORT SINCE THE GROUP TABLE IS BUILT UNSORTED DURING THE              
079900***  SINGLE PASS AND ONLY NEEDS SORTING ONCE, AT THE END                  
080000     IF WS-GROUP-ENTRY-COUNT > 1                                          
080100         MOVE 'Y' TO WS-TABLE-SWAPPED-SW                                  
080200         PERFORM 401-BUBBLE-PASS-GROUP THRU 401-EXIT                      
080300                 UNTIL WS-TABLE-SWAPPED-SW = 'N'                          
080400     END-IF.                                                              
080500 400-EXIT.                                                                
080600     EXIT.                                                                
080700                                                                          
080800 401-BUBBLE-PASS-GROUP.                                                   
080900     MOVE 'N' TO WS-TABLE-SWAPPED-SW.                                     
081000     PERFORM 402-SCAN-GROUP-PAIRS THRU 402-EXIT                           
081100             VARYING GRP-IDX FROM 1 BY 1                                  
081200             UNTIL GRP-IDX = WS-GROUP-ENTRY-COUNT.                        
081300 401-EXIT.                                                                
081400     EXIT.                                                                
081500                                                                          
081600 402-SCAN-GROUP-PAIRS.                                                    
081700     SET GRP-IDX2 TO GRP-IDX.                                             
081800     SET GRP-IDX2 UP BY 1.                                                
081900     IF GRP-KEY-1(GRP-IDX) > GRP-KEY-1(GRP-IDX2)                          
082000        OR (GRP-KEY-1(GRP-IDX) = GRP-KEY-1(GRP-IDX2)                      
082100        AND GRP-KEY-2(GRP-IDX) > GRP-KEY-2(GRP-IDX2))                     
082200         PERFORM 410-SWAP-GROUP-ENTRIES THRU 410-EXIT                     
082300         MOVE 'Y' TO WS-TABLE-SWAPPED-SW                                  
082400     END-IF.                                                              
082500 402-EXIT.                                                                
082600     EXIT.                                                                
082700                                                                          
082800 410-SWAP-GROUP-ENTRIES.                                                  
082900     MOVE GRP-ENTRY(GRP-IDX)  TO WS-GRP-SWAP-AREA.                        
083000     MOVE GRP-ENTRY(GRP-IDX2) TO GRP-ENTRY(GRP-IDX).                      
083100     MOVE WS-GRP-SWAP-AREA    TO GRP-ENTRY(GRP-IDX2).                     
083200 410-EXIT.                                                                
083300     EXIT.                                                                
083400                                                                          
083500 500-BUILD-TOPN-TABLE.                                                    
083600     MOVE 0 TO WS-TOPN-ENTRY-COUNT.                                       
083700     PERFORM 501-BUILD-ONE-TOPN-ENTRY THRU 501-EXIT                       
083800             VARYING GRP-IDX FROM 1 BY 1                                  
083900             UNTIL GRP-IDX > WS-GROUP-ENTRY-COUNT.                        
084000 500-EXIT.                                                                
084100     EXIT.                                                                
084200                                                                          
084300 501-BUILD-ONE-TOPN-ENTRY.                                                
084400     ADD 1 TO WS-TOPN-ENTRY-COUNT.                                        
084500     SET TOPN-IDX TO WS-TOPN-ENTRY-COUNT.                                 
084600     MOVE GRP-KEY-1(GRP-IDX) TO TOPN-KEY-1(TOPN-IDX).                     
084700     MOVE GRP-KEY-2(GRP-IDX) TO TOPN-KEY-2(TOPN-IDX).                     
084800     PERFORM 520-METRIC-VALUE-OF THRU 520-EXIT.                           
084900     MOVE WS-METRIC-VALUE TO TOPN-METRIC(TOPN-IDX).                       
085000     MOVE 0 TO TOPN-RANK(TOPN-IDX).                                       
085100 501-EXIT.                                                                
085200     EXIT.                                                                
085300                                                                          
085400 510-SORT-TOPN-TABLE.                                                     
085500***  DESCENDING BY METRIC, TIES BROKEN ASCENDING BY GROUP KEY             
085600     IF WS-TOPN-ENTRY-COUNT > 1                                           
085700         MOVE 'Y' TO WS-TABLE-SWAPPED-SW                                  
085800         PERFORM 512-BUBBLE-PASS-TOPN THRU 512-EXIT                       
085900                 UNTIL WS-TABLE-SWAPPED-SW = 'N'                          
086000     END-IF.                                                              
086100                                                                          
086200     PERFORM 514-ASSIGN-TOPN-RANK THRU 514-EXIT                           
086300             VARYING TOPN-IDX FROM 1 BY 1                                 
086400             UNTIL TOPN-IDX > WS-TOPN-ENTRY-COUNT.                        
086500 510-EXIT.                                                                
086600     EXIT.                                                                
086700                                                                          
086800 511-SWAP-TOPN-ENTRIES.                                                   
086900     MOVE TOPN-ENTRY(TOPN-IDX)  TO WS-TOPN-SWAP-AREA.                     
087000     MOVE TOPN-ENTRY(TOPN-IDX2) TO TOPN-ENTRY(TOPN-IDX).                  
087100     MOVE WS-TOPN-SWAP-AREA     TO TOPN-ENTRY(TOPN-IDX2).                 
087200 511-EXIT.                                                                
087300     EXIT.                                                                
087400                                                                          
087500 512-BUBBLE-PASS-TOPN.                                                    
087600     MOVE 'N' TO WS-TABLE-SWAPPED-SW.                                     
087700     PERFORM 513-SCAN-TOPN-PAIRS THRU 513-EXIT                            
087800             VARYING TOPN-IDX FROM 1 BY 1                                 
087900             UNTIL TOPN-IDX = WS-TOPN-ENTRY-COUNT.                        
088000 512-EXIT.                                                                
088100     EXIT.                                                                
088200                                                                          
088300 513-SCAN-TOPN-PAIRS.                                                     
088400     SET TOPN-IDX2 TO TOPN-IDX.                                           
088500     SET TOPN-IDX2 UP BY 1.                                               
088600     IF TOPN-METRIC(TOPN-IDX) < TOPN-METRIC(TOPN-IDX2)                    
088700        OR (TOPN-METRIC(TOPN-IDX) =                                       
088800            TOPN-METRIC(TOPN-IDX2)                                        
088900        AND (TOPN-KEY-1(TOPN-IDX) >                                       
089000             TOPN-KEY-1(TOPN-IDX2)                                        
089100        OR (TOPN-KEY-1(TOPN-IDX) =                                        
089200            TOPN-KEY-1(TOPN-IDX2)                                         
089300        AND TOPN-KEY-2(TOPN-IDX) >                                        
089400            TOPN-KEY-2(TOPN-IDX2))))                                      
089500         PERFORM 511-SWAP-TOPN-ENTRIES THRU 511-EXIT                      
089600         MOVE 'Y' TO WS-TABLE-SWAPPED-SW                                  
089700     END-IF.                                                              
089800 513-EXIT.                                                                
089900     EXIT.                                                                
090000                                                                          
090100 514-ASSIGN-TOPN-RANK.                                                    
090200     MOVE TOPN-IDX TO TOPN-RANK(TOPN-IDX).                                
090300 514-EXIT.                                                                
090400     EXIT.                                                                
090500                                                                          
090600 520-METRIC-VALUE-OF.                                                     
090700***  GRP-IDX POINTS AT THE GROUP TO SCORE.  A GROUP WITH NO               
090800***  VALUE FOR THE METRIC'S COLUMN, OR AN UNKNOWN METRIC NAME,            
090900***  RANKS LOWEST OF ALL GROUPS.                                          
091000     EVALUATE WS-TOPN-METRIC-NAME                                         
091100         WHEN 'COUNT'                                                     
091200             MOVE GRP-COUNT(GRP-IDX) TO WS-METRIC-VALUE                   
091300         WHEN 'SUM_AMOUNT'                                                
091400             MOVE GRP-SUM-AMT(GRP-IDX) TO WS-METRIC-VALUE                 
091500         WHEN 'AVG_AMOUNT'                                                
091600             MOVE GRP-AVG-AMT(GRP-IDX) TO WS-METRIC-VALUE                 
091700         WHEN 'MIN_AMOUNT'                                                
091800             IF GRP-HAS-MIN-MAX(GRP-IDX)                                  
091900                 MOVE GRP-MIN-AMT(GRP-IDX) TO WS-METRIC-VALUE             
092000             ELSE                                                         
092100                 MOVE WS-LOWEST-POSSIBLE TO WS-METRIC-VALUE               
092200             END-IF                                                       
092300         WHEN 'MAX_AMOUNT'                                                
092400             IF GRP-HAS-MIN-MAX(GRP-IDX)                                  
092500                 MOVE GRP-MAX-AMT(GRP-IDX) TO WS-METRIC-VALUE             
092600             ELSE                                                         
092700                 MOVE WS-LOWEST-POSSIBLE TO WS-METRIC-VALUE               
092800             END-IF                                                       
092900         WHEN OTHER                                                       
093000             MOVE WS-LOWEST-POSSIBLE TO WS-METRIC-VALUE                   
093100     END-EVALUATE.                                                        
093200 520-EXIT.                                                                
093300     EXIT.                                                                
093400                                                                          
093500 600-WRITE-RPT-HEADERS.                                                   
093600     MOVE SPACES TO RPT-TITLE-LINE.                                       
093700     MOVE WS-INPUT-FILE-NAME TO RPT-TITLE-FILE-NAME.                      
093800     MOVE RPT-TITLE-LINE TO REPORT-OUT-RECORD.                            
093900     WRITE REPORT-OUT-RECORD.                                             
094000                                                                          
094100     MOVE SPACES TO REPORT-OUT-RECORD.                                    
094200     WRITE REPORT-OUT-RECORD.                                             
094300                                                                          
094400     MOVE 'TOTAL ROWS'      TO RPT-TOTALS-LABEL.                          
094500     MOVE WS-TOTAL-ROWS     TO RPT-TOTALS-VALUE.                          
094600     MOVE RPT-TOTALS-LINE   TO REPORT-OUT-RECORD.                         
094700     WRITE REPORT-OUT-RECORD.                                             
094800                                                                          
094900     MOVE 'MALFORMED ROWS'  TO RPT-TOTALS-LABEL.                          
095000     MOVE WS-MALFORMED-ROWS TO RPT-TOTALS-VALUE.                          
095100     MOVE RPT-TOTALS-LINE   TO REPORT-OUT-RECORD.                         
095200     WRITE REPORT-OUT-RECORD.                                             
095300                                                                          
095400     MOVE 'FILTERED ROWS'   TO RPT-TOTALS-LABEL.                          
095500     MOVE WS-FILTERED-ROWS  TO RPT-TOTALS-VALUE.                          
095600     MOVE RPT-TOTALS-LINE   TO REPORT-OUT-RECORD.                         
095700     WRITE REPORT-OUT-RECORD.                                             
095800                                                                          
095900     MOVE SPACES TO REPORT-OUT-RECORD.                                    
096000     WRITE REPORT-OUT-RECORD.                                             
096100                                                                          
096200     MOVE RPT-GROUP-HDR-LINE1 TO REPORT-OUT-RECORD.                       
096300     WRITE REPORT-OUT-RECORD.                                             
096400 600-EXIT.                                                                
096500     EXIT.                                                                
096600                                                                          
096700 610-WRITE-GROUP-DETAIL.                                                  
096800     MOVE 0 TO WS-GRAND-COUNT.                                            
096900     MOVE 0 TO WS-GRAND-SUM.                                              
097000     PERFORM 611-WRITE-ONE-GROUP-LINE THRU 611-EXIT                       
097100             VARYING GRP-IDX FROM 1 BY 1                                  
097200             UNTIL GRP-IDX > WS-GROUP-ENTRY-COUNT.                        
097300 610-EXIT.                                                                
097400     EXIT.                                                                
097500                                                                          
097600 611-WRITE-ONE-GROUP-LINE.                                                
097700     MOVE GRP-KEY-1(GRP-IDX)   TO RPT-GRP-KEY-1.                          
097800     MOVE GRP-KEY-2(GRP-IDX)   TO RPT-GRP-KEY-2.                          
097900     MOVE GRP-COUNT(GRP-IDX)   TO RPT-GRP-COUNT.                          
098000     MOVE GRP-SUM-AMT(GRP-IDX) TO RPT-GRP-SUM.                            
098100     MOVE GRP-AVG-AMT(GRP-IDX) TO RPT-GRP-AVG.                            
098200     IF GRP-HAS-MIN-MAX(GRP-IDX)                                          
098300         MOVE GRP-MIN-AMT(GRP-IDX) TO RPT-GRP-MIN                         
098400         MOVE GRP-MAX-AMT(GRP-IDX) TO RPT-GRP-MAX                         
098500     ELSE                                                                 
098600         MOVE 0 TO RPT-GRP-MIN                                            
098700         MOVE 0 TO RPT-GRP-MAX                                            
098800     END-IF.                                                              
098900     MOVE RPT-GROUP-DETAIL-LINE TO REPORT-OUT-RECORD.                     
099000     WRITE REPORT-OUT-RECORD.                                             
099100     ADD GRP-COUNT(GRP-IDX)   TO WS-GRAND-COUNT.                          
099200     ADD GRP-SUM-AMT(GRP-IDX) TO WS-GRAND-SUM.                            
099300 611-EXIT.                                                                
099400     EXIT.                                                                
099500                                                                          
099600 620-WRITE-TOPN-SECTION.                                                  
099700     MOVE SPACES TO REPORT-OUT-RECORD.                                    
099800     WRITE REPORT-OUT-RECORD.                                             
099900                                                                          
100000     MOVE WS-TOPN-N           TO RPT-TOPN-HDR-N.                          
100100     MOVE WS-TOPN-METRIC-NAME TO RPT-TOPN-HDR-METRIC.                     
100200     MOVE RPT-TOPN-HDR-LINE   TO REPORT-OUT-RECORD.                       
100300     WRITE REPORT-OUT-RECORD.                                             
100400                                                                          
100500     PERFORM 621-WRITE-ONE-TOPN-LINE THRU 621-EXIT                        
100600             VARYING TOPN-IDX FROM 1 BY 1                                 
100700             UNTIL TOPN-IDX > WS-TOPN-ENTRY-COUNT                         
100800                OR TOPN-IDX > WS-TOPN-N.                                  
100900 620-EXIT.                                                                
101000     EXIT.                                                                
101100                                                                          
101200 621-WRITE-ONE-TOPN-LINE.                                                 
101300     MOVE TOPN-RANK(TOPN-IDX)   TO RPT-TOPN-RANK.                         
101400     MOVE TOPN-KEY-1(TOPN-IDX)  TO RPT-TOPN-KEY-1.                        
101500     MOVE TOPN-KEY-2(TOPN-IDX)  TO RPT-TOPN-KEY-2.                        
101600     MOVE TOPN-METRIC(TOPN-IDX) TO RPT-TOPN-METRIC.                       
101700     MOVE RPT-TOPN-DETAIL-LINE  TO REPORT-OUT-RECORD.                     
101800     WRITE REPORT-OUT-RECORD.                                             
101900 621-EXIT.                                                                
102000     EXIT.                                                                
102100                                                                          
102200 630-WRITE-GRAND-TOTAL.                                                   
102300     MOVE SPACES TO REPORT-OUT-RECORD.                                    
102400     WRITE REPORT-OUT-RECORD.                                             
102500                                                                          
102600     MOVE WS-GRAND-COUNT      TO RPT-GT-COUNT.                            
102700     MOVE WS-GRAND-SUM        TO RPT-GT-SUM.                              
102800     MOVE RPT-GRAND-TOTAL-LINE TO REPORT-OUT-RECORD.                      
102900     WRITE REPORT-OUT-RECORD.                                             
103000 630-EXIT.                                                                
103100     EXIT.                                                                
103200                                                                          
103300 700-WRITE-SUMMARY-RECS.                                                  
103400     PERFORM 701-WRITE-ONE-SUMMARY-REC THRU 701-EXIT                      
103500             VARYING GRP-IDX FROM 1 BY 1                                  
103600             UNTIL GRP-IDX > WS-GROUP-ENTRY-COUNT.                        
103700 700-EXIT.                                                                
103800     EXIT.                                                                
103900                                                                          
104000 701-WRITE-ONE-SUMMARY-REC.                                               
104100     MOVE SPACES TO WS-SUMMARY-OUT-RECORD.                                
104200     MOVE GRP-KEY-1(GRP-IDX)   TO SO-GROUP-KEY-1.                         
104300     MOVE GRP-KEY-2(GRP-IDX)   TO SO-GROUP-KEY-2.                         
104400     MOVE GRP-COUNT(GRP-IDX)   TO SO-GRP-COUNT.                           
104500     MOVE GRP-SUM-AMT(GRP-IDX) TO SO-GRP-SUM-AMT.                         
104600     MOVE GRP-AVG-AMT(GRP-IDX) TO SO-GRP-AVG-AMT.                         
104700     IF GRP-HAS-MIN-MAX(GRP-IDX)                                          
104800         MOVE GRP-MIN-AMT(GRP-IDX) TO SO-GRP-MIN-AMT                      
104900         MOVE GRP-MAX-AMT(GRP-IDX) TO SO-GRP-MAX-AMT                      
105000     ELSE                                                                 
105100         MOVE 0 TO SO-GRP-MIN-AMT                                         
105200         MOVE 0 TO SO-GRP-MAX-AMT                                         
105300     END-IF.                                                              
105400     MOVE WS-SUMMARY-OUT-RECORD TO SUMMARY-OUT-RECORD.                    
105500     WRITE SUMMARY-OUT-RECORD.                                            
105600 701-EXIT.                                                                
105700     EXIT.                                                                
105800                                                                          
105900 900-WRAP-UP.                                                             
106000     DISPLAY 'CSVANLZR - TOTAL ROWS READ:    ' WS-TOTAL-ROWS.             
106100     DISPLAY 'CSVANLZR - MALFORMED ROWS:      ' WS-MALFORMED-ROWS.        
106200     DISPLAY 'CSVANLZR - FILTERED ROWS:       ' WS-FILTERED-ROWS.         
106300     DISPLAY 'CSVANLZR - GROUPS PRODUCED:     '                           
106400             WS-GROUP-ENTRY-COUNT.                                        
106500     CLOSE SALES-IN.                                                      
106600     CLOSE REPORT-OUT.                                                    
106700     CLOSE SUMMARY-OUT.                                                   
106800     IF WS-MALFORMED-ROWS > 0                                             
106900         MOVE 4 TO RETURN-CODE                                    DKL0307 
107000     ELSE                                                                 
107100         MOVE 0 TO RETURN-CODE                                    DKL0307 
107200     END-IF.                                                              
107300     DISPLAY 'CSVANLZR - NORMAL END OF JOB'.                              
107400 900-EXIT.                                                                
107500     EXIT.                                                                
107600                                                                          
107700 990-ABEND.                                                               
107800     DISPLAY 'CSVANLZR - CONFIGURATION ERROR - JOB TERMINATED'.           
107900     CLOSE SALES-IN.                                                      
108000     CLOSE REPORT-OUT.                                                    
108100     CLOSE SUMMARY-OUT.                                                   
108200     MOVE 16 TO RETURN-CODE.                                              
108300     STOP RUN.                                                            
108400 990-EXIT.                                                                
108500     EXIT.                                                                
