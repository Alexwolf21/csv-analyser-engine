000100*****************************************************************         
000200*  TRANREC.CPY                                                            
000300*  SALES TRANSACTION / GROUP AGGREGATE / TOP-N WORK AREAS                 
000400*  COPIED INTO CSVANLZR - DO NOT COMPILE STANDALONE                       
000500*****************************************************************         
000600*  MODIFICATION LOG                                                       
000700*  05/12/94  MHS  ORIGINAL LAYOUT - TXN-ID/PRODUCT/REGION/AMOUNT          
000800*  11/03/95  MHS  ADDED GROUP-AGGREGATE-TABLE FOR CONTROL-BREAK           
000900*                 STYLE PRODUCT/REGION SUBTOTALS (REQ 95-118)             
001000*  02/20/97  RTG  ADDED FILTER-TERM-TABLE FOR RUN-TIME ROW FILTER         
001100*                 (REQ 97-041) - REPLACES HARD-CODED IF TESTS             
001200*  09/09/98  RTG  ADDED TOP-N-TABLE AND AGG-OP-TABLE FOR RANKED           
001300*                 SUMMARY REPORT (REQ 98-233)                             
001400*  01/06/99  MHS  Y2K - REVIEWED ALL DATE FIELDS IN THIS COPYBOOK,        
001450*                 NONE ARE 2-DIGIT YEAR SENSITIVE                         
001500*  07/14/03  DKL  RAISED GROUP-MAX-ENTRIES 200 TO 500, TOP-N              
001600*                 CANNOT EXCEED GROUP COUNT (REQ 03-077)                  
001700*****************************************************************         
001800*                                                                         
001900*----------------------------------------------------------------         
002000*    CANONICAL INPUT LAYOUT - ONE FIELD PER CSV COLUMN                    
002100*----------------------------------------------------------------         
002200 01  WS-SALES-REC.                                                        
002300     05  WS-TXN-ID              PIC X(10).                                
002400     05  WS-PRODUCT             PIC X(12).                                
002500     05  WS-REGION              PIC X(08).                                
002600     05  WS-QUANTITY-X          PIC X(05).                                
002700     05  WS-QUANTITY-N REDEFINES WS-QUANTITY-X                            
002800                                PIC 9(05).                                
002900     05  WS-AMOUNT-X            PIC X(11).                                
003000     05  WS-AMOUNT-N REDEFINES WS-AMOUNT-X                                
003100                                PIC S9(9)V99.                             
003200     05  WS-STATUS              PIC X(01).                                
003300     05  FILLER                 PIC X(11).                                
003400                                                                          
003500*----------------------------------------------------------------         
003600*    RAW CSV FIELD STAGING AREA - UNSTRING TARGETS (ALWAYS                
003700*    ALPHANUMERIC - EDITED INTO WS-SALES-REC BY 130-EDIT-SALES-           
003800*    REC)                                                                 
003900*----------------------------------------------------------------         
004000 01  WS-CSV-FIELDS.                                                       
004100     05  WS-CSV-FLD-CNT         PIC S9(2)  COMP.                          
004200     05  WS-CSV-FIELD OCCURS 6 TIMES                                      
004300                      INDEXED BY CSV-FLD-IDX                              
004400                                PIC X(20).                                
004500     05  FILLER                 PIC X(08).                                
004600                                                                          
004700*----------------------------------------------------------------         
004800*    HEADER COLUMN NAME TABLE - THE FIXED CANONICAL LAYOUT                
004900*    (VALIDATES GROUP-BY / AGGREGATION / FILTER COLUMN NAMES)             
005000*----------------------------------------------------------------         
005100 01  WS-LAYOUT-COLUMN-NAMES.                                              
005200     05  FILLER                 PIC X(08) VALUE 'TXN_ID'.                 
005300     05  FILLER                 PIC X(08) VALUE 'PRODUCT'.                
005400     05  FILLER                 PIC X(08) VALUE 'REGION'.                 
005500     05  FILLER                 PIC X(08) VALUE 'QUANTITY'.               
005600     05  FILLER                 PIC X(08) VALUE 'AMOUNT'.                 
005700     05  FILLER                 PIC X(08) VALUE 'STATUS'.                 
005800 01  WS-LAYOUT-COLUMN-TABLE REDEFINES WS-LAYOUT-COLUMN-NAMES.             
005900     05  LAYOUT-COLUMN OCCURS 6 TIMES                                     
006000                       INDEXED BY LAYCOL-IDX                              
006100                                PIC X(08).                                
006200                                                                          
006300*----------------------------------------------------------------         
006400*    VALID AGGREGATION OPERATION MNEMONICS                                
006500*----------------------------------------------------------------         
006600 01  WS-AGG-OP-NAMES.                                                     
006700     05  FILLER                 PIC X(05) VALUE 'COUNT'.                  
006800     05  FILLER                 PIC X(05) VALUE 'SUM'.                    
006900     05  FILLER                 PIC X(05) VALUE 'AVG'.                    
007000     05  FILLER                 PIC X(05) VALUE 'MIN'.                    
007100     05  FILLER                 PIC X(05) VALUE 'MAX'.                    
007200 01  WS-AGG-OP-TABLE REDEFINES WS-AGG-OP-NAMES.                           
007300     05  AGG-OP-NAME OCCURS 5 TIMES                                       
007400                     INDEXED BY AGGOP-IDX                                 
007500                                PIC X(05).                                
007600                                                                          
007700*----------------------------------------------------------------         
007800*    AGGREGATION SPEC TOKEN STAGING - UNSTRING TARGETS FOR THE            
007900*    COMMA-SEPARATED WS-AGG-SPEC-STRING                                   
008000*----------------------------------------------------------------         
008100 77  WS-AGG-TOKEN-COUNT         PIC S9(2) COMP VALUE +0.                  
008200 01  WS-AGG-TOKEN-TABLE.                                                  
008300     05  WS-AGG-TOKEN OCCURS 8 TIMES                                      
008400                     INDEXED BY AGGTOK-IDX                                
008500                                PIC X(20).                                
008600     05  FILLER                 PIC X(04).                                
008700 77  WS-AGG-TOKEN-OP            PIC X(05).                                
008800 77  WS-AGG-TOKEN-COLUMN        PIC X(08).                                
008900                                                                          
009000*----------------------------------------------------------------         
009100*    AGGREGATIONS REQUESTED FOR THIS RUN (SET BY 060-PARSE-AGG-           
009200*    SPEC FROM WS-AGG-SPEC-STRING - ALL OPERATE ON WS-AMOUNT-N,           
009300*    THE ONLY NUMERIC COLUMN CARRIED IN GROUP-AGGREGATE-TABLE)            
009400*----------------------------------------------------------------         
009500 01  WS-AGG-SPEC-STRING         PIC X(60) VALUE                           
009600         'COUNT,SUM(AMOUNT),AVG(AMOUNT),MIN(AMOUNT),MAX(AMOUNT)'.         
009700 01  WS-AGG-REQUEST-SWITCHES.                                             
009800     05  WS-WANT-COUNT          PIC X(01) VALUE 'Y'.                      
009900         88  WANT-COUNT                   VALUE 'Y'.                      
010000     05  WS-WANT-SUM            PIC X(01) VALUE 'N'.                      
010100         88  WANT-SUM                     VALUE 'Y'.                      
010200     05  WS-WANT-AVG            PIC X(01) VALUE 'N'.                      
010300         88  WANT-AVG                     VALUE 'Y'.                      
010400     05  WS-WANT-MIN            PIC X(01) VALUE 'N'.                      
010500         88  WANT-MIN                     VALUE 'Y'.                      
010600     05  WS-WANT-MAX            PIC X(01) VALUE 'N'.                      
010700         88  WANT-MAX                     VALUE 'Y'.                      
010800     05  FILLER                 PIC X(03).                                
010900                                                                          
011000*----------------------------------------------------------------         
011100*    TOP-N RANKING METRIC AND COUNT (RUN CONFIGURATION)                   
011200*----------------------------------------------------------------         
011300 01  WS-TOPN-CONFIG.                                                      
011400     05  WS-TOPN-METRIC-NAME    PIC X(12) VALUE 'SUM_AMOUNT'.             
011500     05  WS-TOPN-N              PIC S9(4) COMP VALUE +10.                 
011600     05  FILLER                 PIC X(06).                                
011700                                                                          
011800*----------------------------------------------------------------         
011900*    RUN-TIME ROW FILTER - UP TO 5 TERMS, EVALUATED LEFT TO               
012000*    RIGHT.  AND BINDS TIGHTER THAN OR: A CONNECTOR OF 'OR '              
012100*    CLOSES THE CURRENT AND-GROUP AND STARTS A NEW ONE.                   
012200*----------------------------------------------------------------         
012300 77  WS-FILTER-TERM-COUNT       PIC S9(2) COMP VALUE +0.                  
012400 01  FILTER-TERM-TABLE.                                                   
012500     05  FILTER-TERM OCCURS 5 TIMES                                       
012600                     INDEXED BY FILT-IDX.                                 
012700         10  FT-COLUMN          PIC X(08).                                
012800         10  FT-OPERATOR        PIC X(02).                                
012900         10  FT-VALUE           PIC X(12).                                
013000         10  FT-CONNECTOR       PIC X(03) VALUE SPACES.                   
013100         10  FT-RESULT-SW       PIC X(01) VALUE 'N'.                      
013200             88  FT-RESULT-TRUE           VALUE 'Y'.                      
013300         10  FILLER             PIC X(02).                                
013400                                                                          
013500*----------------------------------------------------------------         
013600*    VALID FILTER COMPARISON OPERATORS - ORDERING OPS ONLY                
013700*    VALID AGAINST NUMERIC COLUMNS (ENFORCED IN 210-EVAL-ONE-TERM)        
013800*----------------------------------------------------------------         
013900 01  WS-COMPARE-OP-NAMES.                                                 
014000     05  FILLER                 PIC X(02) VALUE '=='.                     
014100     05  FILLER                 PIC X(02) VALUE '!='.                     
014200     05  FILLER                 PIC X(02) VALUE '>='.                     
014300     05  FILLER                 PIC X(02) VALUE '<='.                     
014400     05  FILLER                 PIC X(02) VALUE '> '.                     
014500     05  FILLER                 PIC X(02) VALUE '< '.                     
014600 01  WS-COMPARE-OP-TABLE REDEFINES WS-COMPARE-OP-NAMES.                   
014700     05  COMPARE-OP-NAME OCCURS 6 TIMES                                   
014800                         INDEXED BY CMPOP-IDX                             
014900                                PIC X(02).                                
015000                                                                          
015100*----------------------------------------------------------------         
015200*    GROUP AGGREGATE TABLE - ONE ENTRY PER DISTINCT GROUP KEY             
015300*    (PRODUCT / REGION).  BUILT UNSORTED DURING THE SINGLE PASS,          
015400*    THEN PLACED IN ASCENDING KEY ORDER BY 400-SORT-GROUP-TABLE.          
015500*----------------------------------------------------------------         
015600 77  GROUP-MAX-ENTRIES          PIC S9(4) COMP VALUE +500.        DKL0307 
015700 77  WS-GROUP-ENTRY-COUNT       PIC S9(4) COMP VALUE +0.                  
015800 01  GROUP-AGGREGATE-TABLE.                                               
015900     05  GRP-ENTRY OCCURS 500 TIMES                                       
016000                   INDEXED BY GRP-IDX, GRP-IDX2.                          
016100         10  GRP-KEY-1          PIC X(12).                                
016200         10  GRP-KEY-2          PIC X(08).                                
016300         10  GRP-COUNT          PIC S9(9)   COMP   VALUE 0.               
016400         10  GRP-SUM-AMT        PIC S9(11)V99 COMP-3 VALUE 0.             
016500         10  GRP-AVG-AMT        PIC S9(11)V99 COMP-3 VALUE 0.             
016600         10  GRP-MIN-AMT        PIC S9(9)V99 COMP-3.                      
016700         10  GRP-MAX-AMT        PIC S9(9)V99 COMP-3.                      
016800         10  GRP-HAS-MIN-MAX-SW PIC X(01) VALUE 'N'.                      
016900             88  GRP-HAS-MIN-MAX          VALUE 'Y'.                      
017000         10  FILLER             PIC X(03).                                
017100                                                                          
017200*----------------------------------------------------------------         
017300*    TOP-N WORK TABLE - COPY OF GROUP TABLE PLUS THE RANKING              
017400*    METRIC, SORTED DESCENDING BY METRIC, TIE-BROKEN ASCENDING            
017500*    BY GROUP KEY, THEN TRUNCATED TO WS-TOPN-N ENTRIES.                   
017600*----------------------------------------------------------------         
017700 77  WS-TOPN-ENTRY-COUNT        PIC S9(4) COMP VALUE +0.                  
017800 01  TOP-N-TABLE.                                                         
017900     05  TOPN-ENTRY OCCURS 500 TIMES                                      
018000                    INDEXED BY TOPN-IDX, TOPN-IDX2.                       
018100         10  TOPN-RANK          PIC 9(02).                                
018200         10  TOPN-KEY-1         PIC X(12).                                
018300         10  TOPN-KEY-2         PIC X(08).                                
018400         10  TOPN-METRIC        PIC S9(11)V99 COMP-3.                     
018500         10  TOPN-HAS-VALUE-SW  PIC X(01) VALUE 'Y'.                      
018600             88  TOPN-HAS-VALUE           VALUE 'Y'.                      
018700         10  FILLER             PIC X(01).                                
018800                                                                          
018900*----------------------------------------------------------------         
019000*    RUN COUNTERS (RUN-SUMMARY)                                           
019100*----------------------------------------------------------------         
019200 01  RUN-SUMMARY-COUNTERS.                                                
019300     05  WS-TOTAL-ROWS          PIC S9(9) COMP     VALUE 0.               
019400     05  WS-MALFORMED-ROWS      PIC S9(9) COMP     VALUE 0.               
019500     05  WS-FILTERED-ROWS       PIC S9(9) COMP     VALUE 0.               
019600     05  WS-PARSED-ROWS         PIC S9(9) COMP     VALUE 0.               
019700     05  WS-GRAND-COUNT         PIC S9(9) COMP     VALUE 0.               
019800     05  WS-GRAND-SUM           PIC S9(11)V99 COMP-3 VALUE 0.             
019850     05  FILLER                 PIC X(03).                                
019900                                                                          
020000*----------------------------------------------------------------         
020100*    REPORT-OUT (132 BYTE PRINT FILE) LINE LAYOUTS                        
020200*----------------------------------------------------------------         
020300 01  RPT-TITLE-LINE.                                                      
020400     05  FILLER                 PIC X(01) VALUE SPACE.                    
020500     05  FILLER                 PIC X(21) VALUE                           
020600             'CSV ANALYTICS SUMMARY'.                                     
020700     05  FILLER                 PIC X(03) VALUE SPACES.                   
020800     05  RPT-TITLE-FILE-NAME    PIC X(20).                                
020900     05  FILLER                 PIC X(87) VALUE SPACES.                   
021000                                                                          
021100 01  RPT-TOTALS-LINE.                                                     
021200     05  FILLER                 PIC X(01) VALUE SPACE.                    
021300     05  RPT-TOTALS-LABEL       PIC X(16).                                
021400     05  RPT-TOTALS-VALUE       PIC ZZZ,ZZZ,ZZ9.                          
021500     05  FILLER                 PIC X(104) VALUE SPACES.                  
021600                                                                          
021700 01  RPT-GROUP-HDR-LINE1.                                                 
021800     05  FILLER                 PIC X(01) VALUE SPACE.                    
021900     05  FILLER                 PIC X(12) VALUE 'GROUP KEY'.              
022000     05  FILLER                 PIC X(09) VALUE SPACES.                   
022100     05  FILLER                 PIC X(09) VALUE 'COUNT'.                  
022200     05  FILLER                 PIC X(14) VALUE 'SUM-AMOUNT'.             
022300     05  FILLER                 PIC X(14) VALUE 'AVG-AMOUNT'.             
022400     05  FILLER                 PIC X(12) VALUE 'MIN-AMOUNT'.             
022500     05  FILLER                 PIC X(12) VALUE 'MAX-AMOUNT'.             
022600     05  FILLER                 PIC X(49) VALUE SPACES.                   
022700                                                                          
022800 01  RPT-GROUP-DETAIL-LINE.                                               
022900     05  FILLER                 PIC X(01) VALUE SPACE.                    
023000     05  RPT-GRP-KEY-1          PIC X(12).                                
023100     05  FILLER                 PIC X(01) VALUE SPACE.                    
023200     05  RPT-GRP-KEY-2          PIC X(08).                                
023300     05  RPT-GRP-COUNT          PIC ZZZZZZZZ9.                            
023400     05  RPT-GRP-SUM            PIC Z,ZZZ,ZZZ,ZZ9.99.                     
023500     05  RPT-GRP-AVG            PIC Z,ZZZ,ZZZ,ZZ9.99.                     
023600     05  RPT-GRP-MIN            PIC Z,ZZZ,ZZ9.99.                         
023700     05  RPT-GRP-MAX            PIC Z,ZZZ,ZZ9.99.                         
023800     05  FILLER                 PIC X(45) VALUE SPACES.                   
023900                                                                          
024000 01  RPT-GRAND-TOTAL-LINE.                                                
024100     05  FILLER                 PIC X(01) VALUE SPACE.                    
024200     05  FILLER                 PIC X(20) VALUE                           
024300             'GRAND TOTAL'.                                               
024400     05  RPT-GT-COUNT           PIC ZZZZZZZZ9.                            
024500     05  FILLER                 PIC X(01) VALUE SPACES.                   
024600     05  RPT-GT-SUM             PIC Z,ZZZ,ZZZ,ZZ9.99.                     
024700     05  FILLER                 PIC X(85) VALUE SPACES.                   
024800                                                                          
024900 01  RPT-TOPN-HDR-LINE.                                                   
025000     05  FILLER                 PIC X(01) VALUE SPACE.                    
025100     05  FILLER                 PIC X(05) VALUE 'TOP '.                   
025200     05  RPT-TOPN-HDR-N         PIC ZZ9.                                  
025300     05  FILLER                 PIC X(04) VALUE ' BY '.                   
025400     05  RPT-TOPN-HDR-METRIC    PIC X(12).                                
025500     05  FILLER                 PIC X(107) VALUE SPACES.                  
025600                                                                          
025700 01  RPT-TOPN-DETAIL-LINE.                                                
025800     05  FILLER                 PIC X(01) VALUE SPACE.                    
025900     05  RPT-TOPN-RANK          PIC Z9.                                   
026000     05  FILLER                 PIC X(02) VALUE SPACES.                   
026100     05  RPT-TOPN-KEY-1         PIC X(12).                                
026200     05  FILLER                 PIC X(01) VALUE SPACE.                    
026300     05  RPT-TOPN-KEY-2         PIC X(08).                                
026400     05  FILLER                 PIC X(02) VALUE SPACES.                   
026500     05  RPT-TOPN-METRIC        PIC Z,ZZZ,ZZZ,ZZ9.99.                     
026600     05  FILLER                 PIC X(88) VALUE SPACES.                   
026700                                                                          
026800*----------------------------------------------------------------         
026900*    SUMMARY-OUT (80 BYTE MACHINE-READABLE) RECORD LAYOUT                 
027000*----------------------------------------------------------------         
027100 01  WS-SUMMARY-OUT-RECORD.                                               
027200     05  SO-GROUP-KEY-1         PIC X(12).                                
027300     05  SO-GROUP-KEY-2         PIC X(08).                                
027400     05  SO-GRP-COUNT           PIC 9(09).                                
027500     05  SO-GRP-SUM-AMT         PIC S9(11)V99.                            
027600     05  SO-GRP-AVG-AMT         PIC S9(11)V99.                            
027700     05  SO-GRP-MIN-AMT         PIC S9(9)V99.                             
027800     05  SO-GRP-MAX-AMT         PIC S9(9)V99.                             
027900     05  FILLER                 PIC X(03).                                
028000                                                                          
